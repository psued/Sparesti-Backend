000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    ACCTCHK.
000400 AUTHOR.        BERTIL KARLSSON.
000500 INSTALLATION.  NORRSKEN DATA AB.
000600 DATE-WRITTEN.  22 JUNE 1988.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900**********************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  22-JUN-1988 BK  INITIAL VERSION.  SPLIT OUT OF THE OLD
001300*                  SQLLOG UTILITY AS A STAND-ALONE LOOKUP
001400*                  ROUTINE AGAINST THE IN-MEMORY LEDGER
001500*                  ACCOUNT TABLE, CALLED BY ANY PROGRAM
001600*                  THAT NEEDS TO KNOW IF AN ACCOUNT EXISTS
001700*                  WITHOUT OPENING THE LEDGER FILE ITSELF.
001800*  09-SEP-1988 BK  ADDED LC-RESPONSE GROUP SO CALLERS GET
001900*                  BACK THE TABLE SUBSCRIPT, NOT JUST A
002000*                  YES/NO - SAVES A SECOND SEARCH IN THE
002100*                  POSTING PROGRAM WHEN THE LOOKUP HITS.
002200*  14-FEB-1990 PB  OWNERSHIP CHECK ADDED (REQUEST 90-0114)
002300*                  FOR THE NEW ACCOUNT-OPENING SCREEN - A
002400*                  NOT-YET-OPENED ACCOUNT NUMBER IS ALWAYS
002500*                  LET THROUGH SO THE SCREEN CAN OFFER TO
002600*                  CREATE IT.
002700*  03-MAR-1991 SS  CORRECTED SEARCH ALL TO RE-INITIALISE
002800*                  LC-AC-IDX BEFORE EVERY CALL - A REPEAT
002900*                  CALL WAS STARTING THE SEARCH PARTWAY
003000*                  THROUGH THE TABLE.  BUG 91-0067.
003100*  19-NOV-1992 BK  LC-TABLE-COUNT NOW PASSED AS S9(5) COMP
003200*                  TO MATCH THE CALLER'S COUNTER - WAS
003300*                  UNSIGNED, BLEW UP ON A ZERO-ROW TABLE.
003400*  27-JAN-1994 PB  NO LONGER ABENDS WHEN LC-TABLE-COUNT IS
003500*                  ZERO (EMPTY LEDGER ON A FRESH RUN).
003600*  11-OCT-1995 SS  DOCUMENTATION PASS ONLY - NO LOGIC
003700*                  CHANGE.  RENUMBERED PARAGRAPHS TO THE
003800*                  SHOP'S A-SERIES CONVENTION.
003900*  30-JUN-1998 AH  YEAR 2000 REVIEW (PROJECT Y2K-014).  ALL
004000*                  DATE FIELDS REACHABLE FROM THIS PROGRAM
004100*                  ARE ALREADY FULL CCYYMMDD - NO CHANGE
004200*                  REQUIRED.  SIGNED OFF PER Y2K CHECKLIST.
004300*  16-MAR-1999 AH  FOLLOW-UP Y2K-014 RE-TEST AFTER LEDGER
004400*                  CONVERSION - CONFIRMED CLEAN.
004500*  08-MAY-2003 TL  RE-TARGETED AT THE NEW MYNTSPAR SAVINGS
004600*                  LEDGER (REQUEST 03-0229).  CALLER NOW
004700*                  PASSES THE WHOLE WR-ACCOUNT-TABLE BY
004800*                  REFERENCE INSTEAD OF ONE ROW AT A TIME.
004900*  19-JAN-2009 MJ  ADDED ACCESS-DENIED 88-LEVEL FOR CLARITY
005000*                  AT THE CALL SITE.  NO BEHAVIOUR CHANGE.
005100**********************************************************
005200 ENVIRONMENT DIVISION.
005300*---------------------------------------------------------
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700**********************************************************
005800 DATA DIVISION.
005900*---------------------------------------------------------
006000 WORKING-STORAGE SECTION.
006100 01  WC-ACCTCHK-SRCFILE          PIC X(20) VALUE 'ACCTCHK.CBL'.
006200
006300*    alternate view of the source-file name, split into the
006400*    8-character stem and 3-character extension, used only
006500*    when this program's name shows up in a bad-record
006600*    message written by the caller.
006700 01  WC-SRCFILE-PARTS REDEFINES WC-ACCTCHK-SRCFILE.
006800     05  WC-SRCFILE-STEM         PIC X(08).
006900     05  FILLER                  PIC X(01).
007000     05  WC-SRCFILE-EXT          PIC X(03).
007100     05  FILLER                  PIC X(08).
007200
007300**********************************************************
007400 LINKAGE SECTION.
007500*---------------------------------------------------------
007600*    the caller's whole account table, passed by reference
007700 01  LC-ACCOUNT-TABLE.                                             03-0229
007800     05  LC-TABLE-COUNT          PIC S9(05) COMP.                  92-0013
007900     05  LC-ACCOUNT-ENTRY OCCURS 2000 TIMES
008000             ASCENDING KEY IS LC-AC-ACCOUNT-NR
008100             INDEXED BY LC-AC-IDX.
008200         10  LC-AC-ACCOUNT-NR        PIC 9(09).
008300         10  LC-AC-OWNER-ID          PIC 9(09).
008400         10  LC-AC-BALANCE           PIC S9(09)V99 COMP-3.
008500     05  FILLER                  PIC X(04).
008600
008700*    what the caller is asking about
008800 01  LC-REQUEST.
008900     05  LC-ACCOUNT-NR           PIC 9(09).
009000     05  LC-REQ-OWNER-ID         PIC 9(09).
009100     05  FILLER                  PIC X(02).
009200
009300*    the same two fields as one 18-digit key, used by the
009400*    one-line trace DISPLAY some callers still switch on
009500*    during new-release testing.
009600 01  LC-REQUEST-KEY REDEFINES LC-REQUEST.
009700     05  LC-REQUEST-KEY-DIGITS   PIC 9(18).
009800
009900*    what we hand back to the caller
010000 01  LC-RESPONSE.
010100     05  LC-FOUND-FLAG           PIC X(01).
010200         88  LC-FOUND                    VALUE 'Y'.
010300         88  LC-NOT-FOUND                VALUE 'N'.
010400     05  LC-ACCESS-FLAG          PIC X(01).
010500         88  LC-ACCESS-GRANTED           VALUE 'Y'.
010600         88  LC-ACCESS-DENIED            VALUE 'N'.                09-0014
010700     05  LC-TABLE-INDEX-OUT      PIC S9(05) COMP.
010800     05  LC-OWNER-ID-OUT         PIC 9(09).
010900     05  FILLER                  PIC X(02).
011000
011100*    the two one-character flags above, viewed as a single
011200*    two-character result code for the trace DISPLAY.
011300 01  LC-RESPONSE-FLAGS REDEFINES LC-RESPONSE.
011400     05  LC-RESPONSE-CODE        PIC X(02).
011500     05  FILLER                  PIC X(12).
011600
011700**********************************************************
011800 PROCEDURE DIVISION USING LC-ACCOUNT-TABLE
011900                           LC-REQUEST
012000                           LC-RESPONSE.
012100 000-ACCOUNT-CHECK.
012200
012300     PERFORM A0100-SEARCH-ACCOUNT-TABLE
012400     PERFORM A0200-CHECK-OWNERSHIP
012500
012600     EXIT PROGRAM
012700     .
012800
012900**********************************************************
013000*    Looks an account number up in the in-memory table and
013100*    says whether it is there - TRUE if found, FALSE if not.
013200*    One search does double duty for the posting programs'
013300*    ACCOUNT NOT FOUND rejection and for this existence
013400*    check, since the two are the same lookup.
013500**********************************************************
013600 A0100-SEARCH-ACCOUNT-TABLE.
013700
013800     SET LC-NOT-FOUND TO TRUE
013900     MOVE ZERO TO LC-TABLE-INDEX-OUT
014000     MOVE ZERO TO LC-OWNER-ID-OUT
014100
014200     IF LC-TABLE-COUNT > ZERO                                      94-0002
014300         SET LC-AC-IDX TO 1
014400         SEARCH ALL LC-ACCOUNT-ENTRY
014500             AT END
014600                 CONTINUE
014700             WHEN LC-AC-ACCOUNT-NR (LC-AC-IDX) = LC-ACCOUNT-NR
014800                 SET LC-FOUND TO TRUE
014900                 SET LC-TABLE-INDEX-OUT TO LC-AC-IDX
015000                 MOVE LC-AC-OWNER-ID (LC-AC-IDX)
015100                             TO LC-OWNER-ID-OUT
015200         END-SEARCH
015300     END-IF
015400     .
015500
015600**********************************************************
015700*    Decides whether the caller is allowed to touch this
015800*    account - a not-yet-opened account number is accessible
015900*    to anyone (it cannot belong to somebody else yet); an
016000*    account that exists is only accessible to its own owner.
016100**********************************************************
016200 A0200-CHECK-OWNERSHIP.
016300
016400     IF LC-NOT-FOUND
016500         SET LC-ACCESS-GRANTED TO TRUE
016600     ELSE
016700         IF LC-OWNER-ID-OUT = LC-REQ-OWNER-ID
016800             SET LC-ACCESS-GRANTED TO TRUE
016900         ELSE
017000             SET LC-ACCESS-DENIED TO TRUE                          09-0014
017100         END-IF
017200     END-IF
017300     .
017400
017500
017600
017700
017800
017900