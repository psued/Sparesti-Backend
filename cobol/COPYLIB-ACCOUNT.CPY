000100*---------------------------------------------------------
000200*  COPYLIB-ACCOUNT.CPY
000300*  Account balance master record - one entry per savings
000400*  account known to the posting run.  Loaded wholesale into
000500*  WR-ACCOUNT-TABLE by SPPOST at B0100-LOAD-ACCOUNT-MASTER
000600*  and rewritten wholesale at E0100-REWRITE-ACCOUNT-MASTER.
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: 'COPY COPYLIB-ACCOUNT.' in the FD.
000900*---------------------------------------------------------
001000 01  AC-ACCOUNT-RECORD.
001100     05  AC-ACCOUNT-NR           PIC 9(09).
001200     05  AC-OWNER-ID             PIC 9(09).
001300     05  AC-BALANCE              PIC S9(09)V99 COMP-3.
001400     05  FILLER                  PIC X(20).
