000100*---------------------------------------------------------
000200*  COPYLIB-POSTRPT.CPY
000300*  Posting report line.  One detail line is written by
000400*  C0200-POST-ONE-TRANSACT for every TRANSACTION-RECORD
000500*  processed (plain postings and synthesized transfer legs
000600*  alike); the five end-of-file control-total lines share
000700*  the same FD slot under the REDEFINES below.
000800*  Put this file in the /COPYLIB directory.
000900*  Include with: 'COPY COPYLIB-POSTRPT.' in the FD.
001000*---------------------------------------------------------
001100 01  RPT-DETAIL-LINE.
001200     05  RPT-ACCOUNT-NR          PIC 9(09).
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  RPT-AMOUNT              PIC -9(09).99.
001500     05  FILLER                  PIC X(01) VALUE SPACE.
001600     05  RPT-NEW-BALANCE         PIC -9(09).99.
001700     05  FILLER                  PIC X(01) VALUE SPACE.
001800     05  RPT-STATUS              PIC X(09).
001900     05  FILLER                  PIC X(01) VALUE SPACE.
002000     05  RPT-REASON              PIC X(30).
002100     05  FILLER                  PIC X(12).
002200
002300*        run-total line - written once per total at
002400*        F0100-WRITE-CONTROL-TOTALS, after the last detail
002500*        line.  Same 90-byte slot as RPT-DETAIL-LINE above.
002600 01  RPT-SUMMARY-LINE REDEFINES RPT-DETAIL-LINE.
002700     05  RPT-SUM-LABEL           PIC X(30).
002800     05  FILLER                  PIC X(01) VALUE SPACE.
002900     05  RPT-SUM-VALUE           PIC -9(09).99.
003000     05  FILLER                  PIC X(46).
