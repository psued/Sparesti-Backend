000100*---------------------------------------------------------
000200*  COPYLIB-TRANSACT.CPY
000300*  One pending posting - either a plain posting read from
000400*  TRANSACTION-IN, or a debit/credit leg synthesized in
000500*  working storage by SPPOST's D0300-SYNTHESIZE-LEGS when
000600*  expanding a transfer request.
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: 'COPY COPYLIB-TRANSACT.' in the FD, or
000900*  plain WORKING-STORAGE for a synthesized leg.
001000*---------------------------------------------------------
001100 01  TR-TRANSACTION-RECORD.
001200     05  TR-ACCOUNT-NR           PIC 9(09).
001300     05  TR-AMOUNT               PIC S9(09)V99 COMP-3.
001400     05  TR-CATEGORY             PIC X(20).
001500     05  TR-DESCRIPTION          PIC X(60).
001600     05  TR-DATE                 PIC 9(08).
001700
001800*        alternate view of TR-DATE split into CCYY/MM/DD - not
001900*        referenced by any paragraph today, kept on hand for
002000*        whichever year-end date edit eventually needs the
002100*        month or day on its own without re-unstringing TR-DATE.
002200     05  TR-DATE-ALT REDEFINES TR-DATE.
002300         10  TR-DATE-CCYY            PIC 9(04).
002400         10  TR-DATE-MM              PIC 9(02).
002500         10  TR-DATE-DD              PIC 9(02).
002600     05  TR-TYPE                 PIC X(01).
002700         88  TR-TRANSFER-TYPE        VALUE 'T'.
002800         88  TR-PLAIN-TYPE           VALUE 'P'.
002900     05  FILLER                  PIC X(15).
