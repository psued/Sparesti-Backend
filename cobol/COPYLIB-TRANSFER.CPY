000100*---------------------------------------------------------
000200*  COPYLIB-TRANSFER.CPY
000300*  One transfer instruction read from TRANSFER-IN.  Expanded
000400*  by SPPOST's D0300-SYNTHESIZE-LEGS into a debit leg and a
000500*  credit leg, each a TR-TRANSACTION-RECORD (see
000600*  COPYLIB-TRANSACT), before either leg is posted.
000700*  Put this file in the /COPYLIB directory.
000800*  Include with: 'COPY COPYLIB-TRANSFER.' in the FD.
000900*---------------------------------------------------------
001000 01  XF-TRANSFER-REQUEST-RECORD.
001100     05  XF-FROM-ACCOUNT-NR      PIC 9(09).
001200     05  XF-TO-ACCOUNT-NR        PIC 9(09).
001300     05  XF-AMOUNT               PIC S9(09)V99 COMP-3.
001400     05  XF-DATE                 PIC 9(08).
001500
001600*        alternate view of XF-DATE, same layout habit as
001700*        TR-DATE-ALT in COPYLIB-TRANSACT - likewise not
001800*        referenced by any paragraph today.
001900     05  XF-DATE-ALT REDEFINES XF-DATE.
002000         10  XF-DATE-CCYY            PIC 9(04).
002100         10  XF-DATE-MM              PIC 9(02).
002200         10  XF-DATE-DD              PIC 9(02).
002300     05  FILLER                  PIC X(30).
