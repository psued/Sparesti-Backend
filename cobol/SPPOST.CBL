000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    SPPOST.
000400 AUTHOR.        PETER BLOMQVIST.
000500 INSTALLATION.  NORRSKEN DATA AB.
000600 DATE-WRITTEN.  4 MARCH 1985.
000700 DATE-COMPILED.
000800 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000900**********************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  04-MAR-1985 PB  INITIAL VERSION.  NIGHTLY BALANCE
001300*                  POSTING RUN FOR THE SAVINGS LEDGER -
001400*                  READS ONE DAY'S POSTINGS, UPDATES THE
001500*                  ACCOUNT MASTER, PRINTS THE POSTING
001600*                  REPORT.
001700*  17-SEP-1985 PB  ACCOUNT MASTER CHANGED FROM INDEXED TO
001800*                  A SORTED SEQUENTIAL FILE LOADED INTO A
001900*                  WORKING-STORAGE TABLE - THE SHOP'S
002000*                  COMPILER HERE HAS NO ISAM SUPPORT.
002100*  02-DEC-1986 BK  SEARCH ALL ADDED AGAINST THE ACCOUNT
002200*                  TABLE - LINEAR SEARCH WAS TOO SLOW ONCE
002300*                  THE LEDGER PASSED 500 ACCOUNTS.
002400*  21-APR-1988 BK  NOW CALLS ACCTCHK FOR THE LOOKUP INSTEAD
002500*                  OF SEARCHING THE TABLE IN LINE - ONE
002600*                  LOOKUP ROUTINE, SHARED WITH THE ONLINE
002700*                  SCREENS.
002800*  08-MAY-1990 PB  TRANSFER-IN FILE ADDED (REQUEST 90-0098)
002900*                  - A TRANSFER NOW EXPANDS TO A DEBIT LEG
003000*                  AND A CREDIT LEG, EACH POSTED THROUGH
003100*                  THE SAME PARAGRAPH AS AN ORDINARY
003200*                  POSTING.
003300*  19-JUL-1991 SS  NEGATIVE TRANSFER AMOUNTS NOW REJECTED
003400*                  WHOLE - BUG 91-0140 HAD ONE LEG POSTING
003500*                  BEFORE THE OTHER LEG WAS REJECTED.
003600*  03-FEB-1993 PB  CONTROL TOTALS ADDED TO THE FOOT OF THE
003700*                  POSTING REPORT (REQUEST 93-0021).
003800*  26-OCT-1994 BK  ACCOUNT TABLE ENLARGED TO 2000 ENTRIES -
003900*                  1000 WAS NO LONGER ENOUGH.
004000*  30-JUN-1998 AH  YEAR 2000 REVIEW (PROJECT Y2K-014).
004100*                  TR-DATE AND XF-DATE ARE ALREADY FULL
004200*                  CCYYMMDD.  NO CHANGE REQUIRED.
004300*  16-MAR-1999 AH  FOLLOW-UP Y2K-014 RE-TEST AFTER LEDGER
004400*                  CONVERSION - CONFIRMED CLEAN.
004500*  08-MAY-2003 TL  RE-TARGETED AT THE NEW MYNTSPAR SAVINGS
004600*                  LEDGER (REQUEST 03-0229).  FIELD NAMES
004700*                  UNCHANGED - ONLY THE PRODUCT THE LEDGER
004800*                  SERVES HAS CHANGED.
004900*  14-NOV-2006 MJ  A MISSING OR UNREADABLE TRANSACTION
005000*                  RECORD IS NOW REJECTED RATHER THAN
005100*                  ABENDING THE RUN (BUG 06-0311).
005200*  19-JAN-2009 MJ  REPORT LINE REASON TEXT FOR A NEGATIVE
005300*                  TRANSFER STANDARDISED TO MATCH ACCTCHK
005400*                  AND THE ONLINE SCREENS.
005500*  11-AUG-2009 MJ  A REJECTED TRANSFER NOW GOES THROUGH THE SAME
005600*                  C0300 REPORT PARAGRAPH AS EVERY OTHER LINE ON
005700*                  THE POSTING REPORT, RATHER THAN A SEPARATE
005800*                  WRITE OF ITS OWN - ONE LESS PLACE FOR THE
005900*                  REPORT LAYOUT TO DRIFT OUT OF STEP.
006000*  02-MAR-2010 TL  'SUM OF POSTED AMOUNTS' ADDED TO THE FOOT OF
006100*                  THE NIGHTLY SIGN-OFF SHEET AT THE BRANCH
006200*                  MANAGERS' REQUEST (REQUEST 10-0047) - ONLY
006300*                  TRANSACTIONS THAT ACTUALLY POST COUNT TOWARDS
006400*                  THE SUM, REJECTED RECORDS DO NOT.
006500*  27-JUL-2011 KR  CHECKED THIS YEAR'S LEDGER GROWTH WITH
006600*                  OPERATIONS BEFORE THE SUMMER SHUTDOWN - THE
006700*                  2000-ENTRY ACCOUNT TABLE FROM 26-OCT-1994 HAS
006800*                  HEADROOM FOR SEVERAL MORE YEARS YET.
006900**********************************************************
007000 ENVIRONMENT DIVISION.
007100*---------------------------------------------------------
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.            NORRSKEN-DATA-AB.
007400 OBJECT-COMPUTER.            NORRSKEN-DATA-AB.
007500 SPECIAL-NAMES.
007600*    C01 gives the printed report a clean page break at the
007700*    control totals - same channel assignment the shop uses
007800*    on every report this program's author has touched.
007900     C01 IS TOP-OF-FORM.
008000*---------------------------------------------------------
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*    all five files LINE SEQUENTIAL - the 17-SEP-1985 change
008400*    log entry above explains why the account master is not
008500*    indexed; the other four never were, this shop has
008600*    always passed transaction/transfer/report data between
008700*    batch steps as flat sequential files.
008800     SELECT  TRANSACTION-IN  ASSIGN TO TRANSACTION-IN
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS TRANIN-FS.
009100
009200     SELECT  TRANSFER-IN     ASSIGN TO TRANSFER-IN                 90-0098
009300             ORGANIZATION IS LINE SEQUENTIAL
009400             FILE STATUS IS XFERIN-FS.
009500
009600     SELECT  ACCOUNT-MASTER-IN  ASSIGN TO ACCOUNT-MASTER-IN
009700             ORGANIZATION IS LINE SEQUENTIAL
009800             FILE STATUS IS ACCTIN-FS.
009900
010000*        the OUT master is a distinct file from the IN
010100*        master on purpose - this program never rewrites
010200*        its own input, the next step in the batch renames
010300*        tonight's OUT file to tomorrow's IN file.
010400     SELECT  ACCOUNT-MASTER-OUT ASSIGN TO ACCOUNT-MASTER-OUT
010500             ORGANIZATION IS LINE SEQUENTIAL
010600             FILE STATUS IS ACCTOUT-FS.
010700
010800     SELECT  POSTING-REPORT-OUT ASSIGN TO POSTING-REPORT-OUT
010900             ORGANIZATION IS LINE SEQUENTIAL
011000             FILE STATUS IS RPTOUT-FS.
011100
011200**********************************************************
011300 DATA DIVISION.
011400*---------------------------------------------------------
011500*    file order here matches the order files are opened in
011600*    A0100-INIT and the order they are closed in Z0100 -
011700*    input files first, then the two output files, the
011800*    same order the SELECT clauses above use.
011900*    FILE SECTION layout, file by file:
012000*      TRANSACTION-IN     - one day's ordinary postings, in
012100*                           no particular account order.
012200*      TRANSFER-IN        - one day's transfer instructions,
012300*                           each expanded into two postings
012400*                           by D0300 below (REQUEST 90-0098).
012500*      ACCOUNT-MASTER-IN  - yesterday's closing balances,
012600*                           ascending by AC-ACCOUNT-NR, read
012700*                           whole into WR-ACCOUNT-TABLE by
012800*                           B0100 and never reopened.
012900*      ACCOUNT-MASTER-OUT - tonight's closing balances,
013000*                           written back out in the same
013100*                           table order by E0100.
013200*      POSTING-REPORT-OUT - the printed posting report, one
013300*                           detail line per input record plus
013400*                           the control totals at the foot.
013500*---------------------------------------------------------
013600 FILE SECTION.
013700 FD  TRANSACTION-IN.
013800*    one TR-RECORD per line, no particular account order -
013900*    see COPYLIB-TRANSACT for the field-by-field layout.
014000     COPY COPYLIB-TRANSACT.
014100
014200 FD  TRANSFER-IN.                                                  90-0098
014300*    one XF-RECORD per transfer instruction, added to this
014400*    run by REQUEST 90-0098 - see COPYLIB-TRANSFER for the
014500*    layout, expanded into two postings by D0300.
014600     COPY COPYLIB-TRANSFER.
014700
014800 FD  ACCOUNT-MASTER-IN.
014900*    one AC-RECORD per ledger account, ascending by
015000*    AC-ACCOUNT-NR - see COPYLIB-ACCOUNT for the layout.
015100     COPY COPYLIB-ACCOUNT.
015200
015300*    output master - hand-laid-out, same field shape as
015400*    COPYLIB-ACCOUNT, so the table can be written straight
015500*    back out once its balances have been brought up to
015600*    date by today's posting run.  No COPY statement here
015700*    on purpose - an output-only record carries no benefit
015800*    from sharing the copybook with the input side, and the
015900*    ACO- prefix keeps it from colliding with the AC- fields
016000*    already in scope from COPYLIB-ACCOUNT above.
016100 FD  ACCOUNT-MASTER-OUT.
016200 01  AC-OUT-RECORD.
016300     05  ACO-ACCOUNT-NR          PIC 9(09).
016400     05  ACO-OWNER-ID            PIC 9(09).
016500     05  ACO-BALANCE             PIC S9(09)V99 COMP-3.
016600     05  FILLER                  PIC X(20).
016700
016800 FD  POSTING-REPORT-OUT.
016900     COPY COPYLIB-POSTRPT.
017000
017100*---------------------------------------------------------
017200 WORKING-STORAGE SECTION.
017300*    working storage falls into three kinds here: the file
017400*    switches and status fields below (same shape as the
017500*    shop's other batch programs); the account table and
017600*    the handful of work records that carry one posting,
017700*    one transfer or one report line at a time through the
017800*    PROCEDURE DIVISION; and the run totals at the foot.
017900
018000*    switches - one end-of-file flag per input file, plus the
018100*    one switch that is not tied to a file at all,
018200*    TRAN-REJECT-SW, which C0200 sets fresh for every single
018300*    posting attempt and C0300/C0400 both read afterwards.
018400*    ACCTOUT and RPTOUT have no EOF switches - this program
018500*    only ever writes to them, it never reads them back.
018600*    All four switches share the same VALUE 'N' / 88-level
018700*    'Y' shape, so a DISPLAY of any one of them during
018800*    testing reads the same way as any other.
018900 01  SWITCHES.
019000     05  TRANIN-EOF-SW           PIC X(01) VALUE 'N'.
019100         88  TRANIN-EOF                  VALUE 'Y'.
019200     05  XFERIN-EOF-SW           PIC X(01) VALUE 'N'.
019300         88  XFERIN-EOF                  VALUE 'Y'.
019400     05  ACCTIN-EOF-SW           PIC X(01) VALUE 'N'.
019500         88  ACCTIN-EOF                  VALUE 'Y'.
019600     05  TRAN-REJECT-SW          PIC X(01) VALUE 'N'.
019700         88  TRAN-REJECTED               VALUE 'Y'.
019800     05  FILLER                  PIC X(04).
019900
020000*    working storage data for file status checks - one field
020100*    per SELECT in the FILE-CONTROL paragraph above, in the
020200*    same order, the shop's standing habit on every batch
020300*    program that touches sequential files.  None of these
020400*    are tested outside a DISPLAY in an abend dump today,
020500*    but they stay declared so that day can come without a
020600*    DATA DIVISION change.
020700 01  FILE-STATUS-FIELDS.
020800     05  TRANIN-FS               PIC XX.
020900         88  TRANIN-SUCCESSFUL           VALUE '00'.
021000     05  XFERIN-FS               PIC XX.
021100         88  XFERIN-SUCCESSFUL           VALUE '00'.
021200     05  ACCTIN-FS               PIC XX.
021300         88  ACCTIN-SUCCESSFUL           VALUE '00'.
021400     05  ACCTOUT-FS              PIC XX.
021500         88  ACCTOUT-SUCCESSFUL          VALUE '00'.
021600     05  RPTOUT-FS               PIC XX.
021700         88  RPTOUT-SUCCESSFUL           VALUE '00'.
021800     05  FILLER                  PIC X(05).
021900
022000*    the account master, held in memory for the run and
022100*    searched with SEARCH ALL through ACCTCHK - see the
022200*    17-SEP-1985 and 02-DEC-1986 change log entries above.
022300*    2000 entries wide since 26-OCT-1994 (below), one row
022400*    per ledger account, no more no fewer.
022500 01  WR-ACCOUNT-TABLE.
022600     05  WN-AC-TAB-COUNT         PIC S9(05) COMP VALUE ZERO.
022700     05  AC-ENTRY OCCURS 2000 TIMES
022800             ASCENDING KEY IS WN-AC-ACCOUNT-NR
022900             INDEXED BY AC-IDX.
023000         10  WN-AC-ACCOUNT-NR        PIC 9(09).
023100         10  WN-AC-OWNER-ID          PIC 9(09).
023200         10  WN-AC-BALANCE           PIC S9(09)V99 COMP-3.
023300     05  FILLER                  PIC X(04).
023400
023500*    a single posting, whether read straight off
023600*    TRANSACTION-IN or synthesized from a transfer leg -
023700*    C0200-POST-ONE-TRANSACT works from this copy alone.
023800 01  WR-CURRENT-TRANSACTION.
023900*        WN-TR-AMOUNT carries the sign - positive posts as a
024000*        deposit, negative as a withdrawal, see BUSINESS
024100*        RULE 1 in C0200 below.  WC-TR-CATEGORY/DESCRIPTION
024200*        pass straight through to the report untouched,
024300*        except on a synthesized transfer leg, where D0300
024400*        builds them fresh (see the STRING statements there).
024500     05  WN-TR-ACCOUNT-NR        PIC 9(09).
024600     05  WN-TR-AMOUNT            PIC S9(09)V99 COMP-3.
024700     05  WC-TR-CATEGORY          PIC X(20).
024800     05  WC-TR-DESCRIPTION       PIC X(60).
024900     05  WN-TR-DATE              PIC 9(08).
025000
025100*        alternate view of WN-TR-DATE, same habit as
025200*        TR-DATE-ALT in COPYLIB-TRANSACT - not referenced
025300*        by any paragraph in this program either.
025400     05  WN-TR-DATE-ALT REDEFINES WN-TR-DATE.
025500         10  WN-TR-DATE-CCYY         PIC 9(04).
025600         10  WN-TR-DATE-MM           PIC 9(02).
025700         10  WN-TR-DATE-DD           PIC 9(02).
025800     05  WC-TR-TYPE              PIC X(01).
025900     05  FILLER                  PIC X(05).
026000
026100*    parameters and results for the call to ACCTCHK - the
026200*    WR-ACCOUNT-TABLE group above is passed by reference
026300*    unchanged, this pair carries the question and answer.
026400*    Three groups, three parameters, in the same order the
026500*    CALL statement in C0200 below lists them - matching
026600*    ACCTCHK's own PROCEDURE DIVISION USING order exactly.
026700*    WN-REQ-OWNER-ID always comes in ZERO from the night
026800*    posting run, since an unattended batch job has no
026900*    logged-in owner to check against - ACCTCHK still runs
027000*    the ownership test, it just always grants it, because
027100*    no owner on file is ever equal to ZERO (see ACCTCHK's
027200*    own A0200-CHECK-OWNERSHIP).
027300 01  WR-ACCTCHK-REQUEST.
027400     05  WN-REQ-ACCOUNT-NR       PIC 9(09).
027500     05  WN-REQ-OWNER-ID         PIC 9(09) VALUE ZERO.
027600     05  FILLER                  PIC X(02).
027700
027800*    RESP-FOUND/RESP-NOT-FOUND says whether the account
027900*    number exists at all; RESP-ACCESS-GRANTED/RESP-ACCESS-
028000*    DENIED says whether the owner on file matches - this
028100*    run never sees ACCESS-DENIED set, for the reason given
028200*    above, but the flag is kept so this working copy lines
028300*    up byte for byte with ACCTCHK's own LC-RESPONSE group
028400*    across the CALL.
028500 01  WR-ACCTCHK-RESPONSE.
028600     05  WC-RESP-FOUND-FLAG      PIC X(01).
028700         88  RESP-FOUND               VALUE 'Y'.
028800         88  RESP-NOT-FOUND           VALUE 'N'.
028900     05  WC-RESP-ACCESS-FLAG     PIC X(01).
029000         88  RESP-ACCESS-GRANTED      VALUE 'Y'.
029100         88  RESP-ACCESS-DENIED       VALUE 'N'.
029200     05  WN-RESP-TABLE-INDEX     PIC S9(05) COMP.
029300*        09-SEP-1988 ACCTCHK change log entry - the whole
029400*        reason this index comes back at all is so C0200
029500*        can subscript WN-AC-BALANCE directly, instead of
029600*        paying for a second SEARCH ALL on a hit.
029700     05  WN-RESP-OWNER-ID        PIC 9(09).
029800     05  FILLER                  PIC X(02).
029900
030000*    one transfer request, read from TRANSFER-IN - D0200
030100*    below checks WN-XF-AMOUNT for a negative value before
030200*    D0300 ever touches the rest of this group.
030300 01  WR-CURRENT-TRANSFER.
030400*        FROM and TO are both plain account numbers, not
030500*        table subscripts - each leg still goes through the
030600*        full ACCTCHK lookup in C0200, exactly as if it had
030700*        arrived as an ordinary TRANSACTION-RECORD.
030800     05  WN-XF-FROM-ACCOUNT-NR   PIC 9(09).
030900     05  WN-XF-TO-ACCOUNT-NR     PIC 9(09).
031000     05  WN-XF-AMOUNT            PIC S9(09)V99 COMP-3.
031100     05  WN-XF-DATE              PIC 9(08).
031200     05  FILLER                  PIC X(05).
031300
031400*    the report line currently being built for output -
031500*    loaded by C0200 or D0200, written by C0300, one line
031600*    per TRANSACTION-RECORD or rejected TRANSFER-REQUEST.
031700 01  WR-REPORT-WORK.
031800     05  WN-RPT-ACCOUNT-NR       PIC 9(09).
031900     05  WN-RPT-AMOUNT           PIC S9(09)V99.
032000     05  WN-RPT-NEW-BALANCE      PIC S9(09)V99.
032100*        WC-RPT-STATUS is always one of two words - 'POSTED'
032200*        or 'REJECTED' - WC-RPT-REASON is blank on a posted
032300*        line and one of three fixed phrases on a rejected
032400*        one ('RECORD NOT VALID', 'ACCOUNT NOT FOUND',
032500*        'NEGATIVE TRANSFER').
032600     05  WC-RPT-STATUS           PIC X(09).
032700     05  WC-RPT-REASON           PIC X(30).
032800     05  FILLER                  PIC X(05).
032900
033000*    run totals accumulated over the whole run - there is
033100*    no control-break grouping in this posting run, only
033200*    the end-of-file summary (see F0100 below).  Six
033300*    fields, six lines on the printed report, in the same
033400*    order both places.
033500 01  RUN-TOTALS.
033600     05  WN-TOTAL-READ            PIC S9(07) COMP VALUE ZERO.      93-0021
033700*        every TRANSACTION-RECORD and every synthesized
033800*        transfer leg adds one to this count, whether it
033900*        goes on to post or is rejected.
034000     05  WN-TOTAL-POSTED          PIC S9(07) COMP VALUE ZERO.
034100     05  WN-TOTAL-REJECTED        PIC S9(07) COMP VALUE ZERO.
034200     05  WN-TOTAL-TRANSFERS-OK    PIC S9(07) COMP VALUE ZERO.
034300     05  WN-TOTAL-TRANSFERS-REJ   PIC S9(07) COMP VALUE ZERO.
034400*        26-OCT-1994/27-JUL-2011 - kept as a separate pair
034500*        from WN-TOTAL-POSTED/WN-TOTAL-REJECTED because a
034600*        transfer contributes two entries to those counters
034700*        (one per leg) but only one entry here.
034800     05  WN-SUM-POSTED-AMOUNT     PIC S9(09)V99 COMP-3
034900                                  VALUE ZERO.
035000     05  FILLER                  PIC X(04).
035100
035200**********************************************************
035300 PROCEDURE DIVISION.
035400 0000-MAIN.
035500*    the whole nightly run in one straight-line sequence -
035600*    load the ledger, post the day's ordinary transactions,
035700*    post the day's transfers (each one two postings), write
035800*    the ledger back out, print the control totals, close
035900*    down.  No restart logic - if the run abends, operations
036000*    re-run the whole night from the last good ACCOUNT-MASTER.
036100*    Transactions post before transfers purely by convention -
036200*    the two files are unrelated to each other within a
036300*    single night's run, the order between them does not
036400*    affect any account's final balance.
036500
036600     PERFORM A0100-INIT
036700     PERFORM B0100-LOAD-ACCOUNT-MASTER
036800     PERFORM C0100-PROCESS-TRANSACTIONS
036900             UNTIL TRANIN-EOF
037000     PERFORM D0100-PROCESS-TRANSFERS
037100             UNTIL XFERIN-EOF
037200     PERFORM E0100-REWRITE-ACCOUNT-MASTER
037300     PERFORM F0100-WRITE-CONTROL-TOTALS
037400     PERFORM Z0100-TERMINATE
037500
037600     GOBACK
037700     .
037800
037900**********************************************************
038000*    open the run's files and zero the run totals - the
038100*    control totals cover this run only, nothing is carried
038200*    in from a prior night's posting.
038300**********************************************************
038400 A0100-INIT.
038500
038600*        three input files, two output files - the ledger
038700*        out and the posting report are both built fresh
038800*        every run, there is no append to last night's copy.
038900     OPEN INPUT  TRANSACTION-IN
039000                 TRANSFER-IN
039100                 ACCOUNT-MASTER-IN
039200          OUTPUT ACCOUNT-MASTER-OUT
039300                 POSTING-REPORT-OUT
039400
039500*        RUN-TOTALS and WN-AC-TAB-COUNT both start at zero
039600*        every time this program is called - see the
039700*        27-JUL-2011 note above on table headroom.
039800     INITIALIZE RUN-TOTALS
039900     MOVE ZERO TO WN-AC-TAB-COUNT
040000     .
040100
040200**********************************************************
040300*    read the whole account master into WR-ACCOUNT-TABLE.
040400*    The master is maintained in ascending AC-ACCOUNT-NR
040500*    order by the update run that precedes this one, so no
040600*    SORT step is needed here.
040700**********************************************************
040800 B0100-LOAD-ACCOUNT-MASTER.
040900*        the usual prime-the-pump shape - one read to get
041000*        the first record or find an empty ledger, then one
041100*        more read at the bottom of B0300 for every row
041200*        loaded, the same shape this shop uses on every
041300*        sequential file it reads to end of file.
041400
041500     PERFORM B0200-READ-ACCOUNT-MASTER-IN
041600     PERFORM B0300-LOAD-ONE-ACCOUNT THRU B0300-EXIT
041700             UNTIL ACCTIN-EOF
041800     .
041900
042000**********************************************************
042100*    copies one ACCOUNT-MASTER-IN row into the next free
042200*    row of WR-ACCOUNT-TABLE and primes the next READ - the
042300*    table stays in the same ascending AC-ACCOUNT-NR order
042400*    as the file, which is what makes SEARCH ALL in ACCTCHK
042500*    valid without a separate sort step in this program.
042600**********************************************************
042700 B0300-LOAD-ONE-ACCOUNT.
042800     ADD 1 TO WN-AC-TAB-COUNT
042900     MOVE AC-ACCOUNT-NR TO
043000             WN-AC-ACCOUNT-NR (WN-AC-TAB-COUNT)
043100     MOVE AC-OWNER-ID   TO
043200             WN-AC-OWNER-ID   (WN-AC-TAB-COUNT)
043300     MOVE AC-BALANCE    TO
043400             WN-AC-BALANCE    (WN-AC-TAB-COUNT)
043500     PERFORM B0200-READ-ACCOUNT-MASTER-IN
043600     .
043700 B0300-EXIT.
043800     EXIT.
043900
044000**********************************************************
044100*    one physical READ of the ledger input, shared by the
044200*    priming read in B0100 and the bottom-of-loop read in
044300*    B0300 - kept as its own paragraph purely so there is
044400*    only one place that sets ACCTIN-EOF.  Nothing here
044500*    tests ACCTIN-FS directly - a hard I/O error still sets
044600*    ACCTIN-EOF via the AT END phrase on most sequential-file
044700*    handling in this shop, which is judged acceptable for a
044800*    load step that only ever reads its own prior night's
044900*    output.
045000**********************************************************
045100 B0200-READ-ACCOUNT-MASTER-IN.
045200
045300     READ ACCOUNT-MASTER-IN
045400         AT END
045500             SET ACCTIN-EOF TO TRUE
045600     END-READ
045700     .
045800
045900**********************************************************
046000*    Reads one TRANSACTION-RECORD at a time, in file order,
046100*    and posts it through C0200 below.
046200**********************************************************
046300 C0100-PROCESS-TRANSACTIONS.
046400*        copy the FD record into WR-CURRENT-TRANSACTION
046500*        before doing anything else with it - C0200 and the
046600*        transfer-leg code in D0300 both post from this one
046700*        working copy, so there is only one posting paragraph
046800*        to maintain for the two different record sources.
046900
047000     MOVE TR-ACCOUNT-NR  TO WN-TR-ACCOUNT-NR
047100     MOVE TR-AMOUNT      TO WN-TR-AMOUNT
047200     MOVE TR-CATEGORY    TO WC-TR-CATEGORY
047300     MOVE TR-DESCRIPTION TO WC-TR-DESCRIPTION
047400     MOVE TR-DATE        TO WN-TR-DATE
047500     MOVE TR-TYPE        TO WC-TR-TYPE
047600
047700     ADD 1 TO WN-TOTAL-READ
047800     PERFORM C0200-POST-ONE-TRANSACT
047900
048000*        next record read at the bottom of the paragraph,
048100*        same priming-read shape as B0100/B0200/B0300 above -
048200*        0000-MAIN's PERFORM ... UNTIL TRANIN-EOF only works
048300*        because A0100-INIT's OPEN positions the file and
048400*        this READ advances it one record at a time.
048500     READ TRANSACTION-IN
048600         AT END
048700             SET TRANIN-EOF TO TRUE
048800     END-READ
048900     .
049000
049100**********************************************************
049200*    Validates and posts one transaction - the rejection
049300*    tests, the ACCTCHK lookup and the balance update all
049400*    happen here.  Shared by an ordinary posting (C0100
049500*    above) and by each synthesized transfer leg (D0300
049600*    below) - both work from WR-CURRENT-TRANSACTION.
049700**********************************************************
049800 C0200-POST-ONE-TRANSACT.
049900
050000*        default to accepted - the two rejection paths below
050100*        (bad account number, account not found) each flip
050200*        TRAN-REJECTED TO TRUE on their own before falling
050300*        through to C0300/C0400, nothing else in the run
050400*        ever sets this switch.
050500     SET TRAN-REJECTED TO FALSE
050600
050700*        a record with no usable account number is rejected
050800*        before any lookup is attempted.  Zero in
050900*        WN-TR-ACCOUNT-NR is the one check this paragraph
051000*        makes on the record itself, without calling
051100*        ACCTCHK at all - there is no real account numbered
051200*        zero in the ledger, so this catches a blank or
051300*        unparsable field on the input line.
051400     IF WN-TR-ACCOUNT-NR = ZERO
051500         SET TRAN-REJECTED TO TRUE
051600*                the amount and new balance print as zero
051700*                on this line - there is no account to show
051800*                a balance for, and no amount was applied.
051900         MOVE WN-TR-ACCOUNT-NR TO WN-RPT-ACCOUNT-NR
052000         MOVE ZERO             TO WN-RPT-AMOUNT
052100         MOVE ZERO             TO WN-RPT-NEW-BALANCE
052200         MOVE 'REJECTED'       TO WC-RPT-STATUS
052300         MOVE 'RECORD NOT VALID' TO WC-RPT-REASON
052400     ELSE
052500*            load the request group and hand the whole
052600*            account table to ACCTCHK by reference - same
052700*            table, same CALL shape the online screens use,
052800*            so a lookup never drifts out of step between
052900*            night batch and daytime enquiry.
053000         MOVE WN-TR-ACCOUNT-NR TO WN-REQ-ACCOUNT-NR
053100         MOVE ZERO             TO WN-REQ-OWNER-ID
053200         CALL 'ACCTCHK' USING WR-ACCOUNT-TABLE
053300                              WR-ACCTCHK-REQUEST
053400                              WR-ACCTCHK-RESPONSE
053500
053600*            account not found is rejected here.  RESP-FOUND
053700*            /RESP-NOT-FOUND came straight back from ACCTCHK's
053800*            A0100-SEARCH-ACCOUNT-TABLE, so this IF is the
053900*            only place in SPPOST that ever looks at the
054000*            result of the lookup for this purpose.
054100         IF RESP-NOT-FOUND
054200             SET TRAN-REJECTED TO TRUE                             06-0311
054300             MOVE WN-TR-ACCOUNT-NR   TO WN-RPT-ACCOUNT-NR
054400             MOVE WN-TR-AMOUNT       TO WN-RPT-AMOUNT
054500             MOVE ZERO               TO WN-RPT-NEW-BALANCE
054600             MOVE 'REJECTED'         TO WC-RPT-STATUS
054700             MOVE 'ACCOUNT NOT FOUND' TO WC-RPT-REASON
054800         ELSE
054900*                the balance is altered right here.  A
055000*                deposit carries a positive WN-TR-AMOUNT, a
055100*                withdrawal a negative one - this single ADD
055200*                handles both, the sign was already decided
055300*                by whoever keyed or generated the input
055400*                record, this paragraph does not judge it.
055500             ADD WN-TR-AMOUNT TO
055600                     WN-AC-BALANCE (WN-RESP-TABLE-INDEX)
055700             MOVE WN-TR-ACCOUNT-NR TO WN-RPT-ACCOUNT-NR
055800             MOVE WN-TR-AMOUNT     TO WN-RPT-AMOUNT
055900             MOVE WN-AC-BALANCE (WN-RESP-TABLE-INDEX)
056000                     TO WN-RPT-NEW-BALANCE
056100             MOVE 'POSTED'         TO WC-RPT-STATUS
056200             MOVE SPACE            TO WC-RPT-REASON
056300         END-IF
056400     END-IF
056500
056600     PERFORM C0300-WRITE-REPORT-LINE
056700     PERFORM C0400-UPDATE-RUN-TOTALS
056800     .
056900
057000**********************************************************
057100*    writes one detail line per TRANSACTION-RECORD
057200*    processed, posted or rejected.
057300**********************************************************
057400 C0300-WRITE-REPORT-LINE.
057500*        WR-REPORT-WORK was loaded either by C0200 above (an
057600*        ordinary posting or a rejected one) or by D0200
057700*        below (a rejected transfer) - this paragraph does
057800*        not care which, it only moves the five fields across
057900*        to the FD record and writes the line.
058000
058100     MOVE WN-RPT-ACCOUNT-NR    TO RPT-ACCOUNT-NR
058200     MOVE WN-RPT-AMOUNT        TO RPT-AMOUNT
058300     MOVE WN-RPT-NEW-BALANCE   TO RPT-NEW-BALANCE
058400     MOVE WC-RPT-STATUS        TO RPT-STATUS
058500     MOVE WC-RPT-REASON        TO RPT-REASON
058600
058700     WRITE RPT-DETAIL-LINE
058800     .
058900
059000**********************************************************
059100*    rolls the posting into the run's control totals - a
059200*    straight accumulator, no control-break key involved.
059300**********************************************************
059400 C0400-UPDATE-RUN-TOTALS.
059500*        a rejected transfer leg never reaches this paragraph
059600*        (D0200 counts rejected transfers on its own totals
059700*        field) - everything counted here came through the
059800*        ordinary posting path in C0200, whether it started
059900*        life on TRANSACTION-IN or as a synthesized leg out
060000*        of D0300.
060100
060200     IF TRAN-REJECTED
060300         ADD 1 TO WN-TOTAL-REJECTED
060400     ELSE
060500         ADD 1          TO WN-TOTAL-POSTED
060600*            02-MAR-2010 TL - only transactions that actually
060700*            post contribute to the sum printed at the foot
060800*            of the report (REQUEST 10-0047 above).
060900         ADD WN-TR-AMOUNT TO WN-SUM-POSTED-AMOUNT
061000     END-IF
061100     .
061200
061300**********************************************************
061400*    reads one TRANSFER-REQUEST-RECORD at a time and expands
061500*    it into a debit leg and a credit leg.
061600**********************************************************
061700 D0100-PROCESS-TRANSFERS.
061800*        REQUEST 90-0098 - one TRANSFER-REQUEST-RECORD comes
061900*        in here, gets copied to the working copy and handed
062000*        to D0200 for the amount check before anything is
062100*        posted to the ledger.
062200
062300     MOVE XF-FROM-ACCOUNT-NR TO WN-XF-FROM-ACCOUNT-NR
062400     MOVE XF-TO-ACCOUNT-NR   TO WN-XF-TO-ACCOUNT-NR
062500     MOVE XF-AMOUNT          TO WN-XF-AMOUNT
062600     MOVE XF-DATE            TO WN-XF-DATE
062700
062800     PERFORM D0200-VALIDATE-TRANSFER
062900
063000     READ TRANSFER-IN
063100         AT END
063200             SET XFERIN-EOF TO TRUE
063300     END-READ
063400     .
063500
063600**********************************************************
063700*    a negative transfer amount rejects the whole transfer;
063800*    zero is legal and goes through.
063900**********************************************************
064000 D0200-VALIDATE-TRANSFER.
064100*        BUG 91-0140 fix - this test runs before either leg
064200*        is built, so a negative amount never reaches
064300*        D0300/C0200 at all; the whole transfer is rejected
064400*        as one unit and only one report line is written
064500*        for it, not two.
064600
064700     IF WN-XF-AMOUNT < ZERO                                        91-0140
064800         ADD 1 TO WN-TOTAL-TRANSFERS-REJ
064900         MOVE WN-XF-FROM-ACCOUNT-NR TO WN-RPT-ACCOUNT-NR
065000         MOVE WN-XF-AMOUNT          TO WN-RPT-AMOUNT
065100         MOVE ZERO                  TO WN-RPT-NEW-BALANCE
065200         MOVE 'REJECTED'            TO WC-RPT-STATUS
065300         MOVE 'NEGATIVE TRANSFER'   TO WC-RPT-REASON
065400         PERFORM C0300-WRITE-REPORT-LINE
065500     ELSE
065600*            zero or positive - the transfer is counted here
065700*            as OK before D0300 even runs, because the amount
065800*            check above only ever rejects the whole transfer
065900*            for its amount, never for one leg failing in
066000*            C0200 (a missing account on one leg still
066100*            counts the transfer itself as processed).
066200         ADD 1 TO WN-TOTAL-TRANSFERS-OK
066300         PERFORM D0300-SYNTHESIZE-LEGS
066400     END-IF
066500     .
066600
066700**********************************************************
066800*    the two legs are always equal in
066900*    magnitude and opposite in sign; debit leg goes first,
067000*    then the credit leg, each posted through C0200 above.
067100*    A missing FROM account does not stop the TO leg being
067200*    attempted, and vice versa (no rollback between legs).
067300**********************************************************
067400 D0300-SYNTHESIZE-LEGS.
067500
067600*        debit leg - the FROM account loses the amount, so
067700*        the working copy carries it negated; description
067800*        text names the TO account for the statement/report.
067900     MOVE WN-XF-FROM-ACCOUNT-NR TO WN-TR-ACCOUNT-NR
068000     COMPUTE WN-TR-AMOUNT = ZERO - WN-XF-AMOUNT
068100     MOVE 'Transfer'             TO WC-TR-CATEGORY
068200     STRING 'Transferred to account: '  DELIMITED BY SIZE
068300            WN-XF-TO-ACCOUNT-NR  DELIMITED BY SIZE
068400            INTO WC-TR-DESCRIPTION
068500     MOVE WN-XF-DATE             TO WN-TR-DATE
068600     MOVE 'T'                    TO WC-TR-TYPE
068700     ADD 1 TO WN-TOTAL-READ
068800     PERFORM C0200-POST-ONE-TRANSACT
068900
069000*        credit leg - the TO account gains the same amount,
069100*        unnegated this time; description text names the
069200*        FROM account.  If the debit leg above was rejected
069300*        for a bad/unknown account, this leg still runs -
069400*        the two legs post independently, no rollback between
069500*        them.
069600     MOVE WN-XF-TO-ACCOUNT-NR    TO WN-TR-ACCOUNT-NR
069700     MOVE WN-XF-AMOUNT           TO WN-TR-AMOUNT
069800     MOVE 'Transfer'             TO WC-TR-CATEGORY
069900     STRING 'Transferred from account: ' DELIMITED BY SIZE
070000            WN-XF-FROM-ACCOUNT-NR DELIMITED BY SIZE
070100            INTO WC-TR-DESCRIPTION
070200     MOVE WN-XF-DATE             TO WN-TR-DATE
070300     MOVE 'T'                    TO WC-TR-TYPE
070400     ADD 1 TO WN-TOTAL-READ
070500     PERFORM C0200-POST-ONE-TRANSACT
070600     .
070700
070800**********************************************************
070900*    writes the account master back out in table order
071000*    (already ascending by AC-ACCOUNT-NR) with today's
071100*    balances applied.
071200**********************************************************
071300 E0100-REWRITE-ACCOUNT-MASTER.
071400*        AC-IDX is the same index ACCTCHK's SEARCH ALL walks
071500*        during the night - re-using it here to drive the
071600*        output loop costs nothing extra and keeps one fewer
071700*        counter in WORKING-STORAGE.
071800
071900     PERFORM E0200-WRITE-ONE-ACCOUNT THRU E0200-EXIT
072000             VARYING AC-IDX FROM 1 BY 1
072100             UNTIL AC-IDX > WN-AC-TAB-COUNT
072200     .
072300
072400**********************************************************
072500*    writes one row of the table out to ACCOUNT-MASTER-OUT
072600*    in AC-OUT-RECORD shape - same field order and widths as
072700*    COPYLIB-ACCOUNT, so tomorrow night's B0100 can load this
072800*    file straight back in without any conversion.
072900**********************************************************
073000 E0200-WRITE-ONE-ACCOUNT.
073100     MOVE WN-AC-ACCOUNT-NR (AC-IDX) TO ACO-ACCOUNT-NR
073200     MOVE WN-AC-OWNER-ID   (AC-IDX) TO ACO-OWNER-ID
073300     MOVE WN-AC-BALANCE    (AC-IDX) TO ACO-BALANCE
073400     WRITE AC-OUT-RECORD
073500     .
073600 E0200-EXIT.
073700     EXIT.
073800
073900**********************************************************
074000*    writes the end-of-file control-total lines.
074100**********************************************************
074200 F0100-WRITE-CONTROL-TOTALS.
074300*        03-FEB-1993 REQUEST 93-0021 - the six lines below
074400*        print in a fixed order every night, TOTAL RECORDS
074500*        READ first and TRANSFERS REJECTED-NEG last, so the
074600*        branch managers know where to look on the sheet
074700*        without reading the labels every time.
074800
074900     MOVE 'TOTAL RECORDS READ'       TO RPT-SUM-LABEL
075000     MOVE WN-TOTAL-READ               TO RPT-SUM-VALUE
075100     WRITE RPT-SUMMARY-LINE
075200
075300     MOVE 'TOTAL POSTED'             TO RPT-SUM-LABEL
075400     MOVE WN-TOTAL-POSTED             TO RPT-SUM-VALUE
075500     WRITE RPT-SUMMARY-LINE
075600
075700     MOVE 'TOTAL REJECTED'           TO RPT-SUM-LABEL
075800     MOVE WN-TOTAL-REJECTED           TO RPT-SUM-VALUE
075900     WRITE RPT-SUMMARY-LINE
076000
076100*        TOTAL RECORDS READ always equals TOTAL POSTED plus
076200*        TOTAL REJECTED, since every synthesized transfer leg
076300*        adds to WN-TOTAL-READ the same as an ordinary
076400*        TRANSACTION-RECORD does - operations checks this
076500*        cross-total by hand on the printed sheet if a run
076600*        ever looks wrong.
076700     MOVE 'SUM OF POSTED AMOUNTS'    TO RPT-SUM-LABEL
076800     MOVE WN-SUM-POSTED-AMOUNT        TO RPT-SUM-VALUE
076900     WRITE RPT-SUMMARY-LINE
077000
077100     MOVE 'TRANSFERS PROCESSED'      TO RPT-SUM-LABEL
077200     MOVE WN-TOTAL-TRANSFERS-OK       TO RPT-SUM-VALUE
077300     WRITE RPT-SUMMARY-LINE
077400
077500     MOVE 'TRANSFERS REJECTED-NEG'   TO RPT-SUM-LABEL
077600     MOVE WN-TOTAL-TRANSFERS-REJ      TO RPT-SUM-VALUE
077700     WRITE RPT-SUMMARY-LINE
077800     .
077900
078000**********************************************************
078100*    last step of the run - close every file and DISPLAY a
078200*    one-line sign-off to the job log so operations can see
078300*    at a glance, without opening the printed report, that
078400*    the run actually finished and roughly how much it did.
078500**********************************************************
078600 Z0100-TERMINATE.
078700
078800     CLOSE TRANSACTION-IN
078900           TRANSFER-IN
079000           ACCOUNT-MASTER-IN
079100           ACCOUNT-MASTER-OUT
079200           POSTING-REPORT-OUT
079300
079400*        these three counts are also on the printed report
079500*        (F0100 above) - repeated here only because the job
079600*        log is what operations actually watches overnight.
079700     DISPLAY 'SPPOST - POSTING RUN COMPLETE'
079800     DISPLAY 'RECORDS READ    : ' WN-TOTAL-READ
079900     DISPLAY 'RECORDS POSTED  : ' WN-TOTAL-POSTED
080000     DISPLAY 'RECORDS REJECTED: ' WN-TOTAL-REJECTED
080100     .
080200
080300
080400
080500
080600
